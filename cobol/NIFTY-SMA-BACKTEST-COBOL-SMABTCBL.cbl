000100******************************************************************        
000200* PROGRAM:  SMABTCBL                                                      
000300* TITLE:    NIFTY INTRADAY SMA-CROSSOVER PAPER-TRADING BACKTEST           
000400******************************************************************        
000500*                                                                         
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.       SMABTCBL.                                              
000800 AUTHOR.            R PRAJAPATI.                                          
000900 INSTALLATION.      MARKET RISK SYSTEMS.                                  
001000 DATE-WRITTEN.      MARCH 1991.                                           
001100 DATE-COMPILED.                                                           
001200 SECURITY.          UNCLASSIFIED - INTERNAL RESEARCH USE ONLY.            
001300*                                                                         
001400******************************************************************        
001500* REMARKS.                                                                
001600* READS A HISTORY OF NIFTY INTRADAY CANDLES (ONE BAR PER MINUTE,          
001700* OLDEST FIRST), DRIVES A FAST/SLOW SIMPLE-MOVING-AVERAGE                 
001800* CROSSOVER RULE BAR BY BAR, SIMULATES THE RESULTING BUY/SELL             
001900* ORDERS AGAINST A PAPER BROKERAGE ACCOUNT, ENFORCES A STOP-LOSS          
002000* AND TAKE-PROFIT ON EVERY OPEN POSITION, APPENDS EACH EXECUTED           
002100* TRADE TO THE TRADE LOG, AND PRINTS AN END-OF-RUN SUMMARY.               
002200* THIS PROGRAM PLACES NO ORDER WITH ANY REAL BROKER -- THE LEDGER         
002300* IS ENTIRELY IN THIS PROGRAM'S OWN WORKING-STORAGE.                      
002400******************************************************************        
002500* CHANGE LOG.                                                             
002600* ----------                                                              
002700* DATE        BY        REQUEST   DESCRIPTION                             
002800* ----------  --------  --------  -------------------------------         
002900* 1991-03-14  RPRAJAPA  CR-1190  ORIGINAL PROGRAM. FAST=5 SLOW=20 CR-1190 
003000*                                QTY=50 STOP 2PCT PROFIT 4PCT     CR-1190 
003100*                                BALANCE 1,000,000.               CR-1190 
003200* 1992-07-02  RPRAJAPA  CR-1204  ADDED TABLE-FULL GUARD IN        CR-1204 
003300*                                606-OPEN-NEW-POSITION -- A BAD   CR-1204 
003400*                                TEST RUN TRIED TO OPEN AN 11TH   CR-1204 
003500*                                POSITION AND ABENDED.            CR-1204 
003600* 1994-11-30  KDESAI    CR-1231  RISK-CHECK NOW TESTS STOP-LOSS   CR-1231 
003700*                                BEFORE TAKE-PROFIT -- BOTH CAN   CR-1231 
003800*                                FIRE ON ONE BAR, STOP-LOSS WINS. CR-1231 
003900*                                WAS ORDER-DEPENDENT, A REAL BUG. CR-1231 
004000* 1996-02-19  KDESAI    CR-1268  MOVED CANDLE/TRADE-LOG RECORDS   CR-1268 
004100*                                OUT TO COPYBOOKS NFTYCDL AND     CR-1268 
004200*                                NFTYLOG FOR THE OVERNIGHT JOB.   CR-1268 
004300* 1999-01-04  SPRAJAPA  Y2K-018  Y2K REVIEW -- CDL-TIMESTAMP IS A Y2K-018 
004400*                                FULL 4-DIGIT-YEAR STAMP, NO      Y2K-018 
004500*                                WINDOWING NEEDED.  PASSED THE    Y2K-018 
004600*                                CENTURY-ROLLOVER TEST RUN.       Y2K-018 
004700* 2001-05-08  MFERREIRA CR-1339  SELL NOW CLOSES THE WHOLE OPEN   CR-1339 
004800*                                POSITION IN ONE TRADE, MATCHING  CR-1339 
004900*                                THE DESK'S LEDGER -- PARTIAL     CR-1339 
005000*                                SELLS WERE NEVER USED ANYWAY.    CR-1339 
005100* 2003-01-09  KDESAI    CR-0512  TRADE-LOG QTY FIELD WIDENED,     CR-0512 
005200*                                SEE NFTYLOG CHANGE LOG.          CR-0512 
005300* 2006-08-21  MFERREIRA CR-1390  A SELL NETTING EXACTLY ZERO P/L  CR-1390 
005400*                                NOW LOGS AS A WARNING, NOT A     CR-1390 
005500*                                SELL -- MATCHES HOW THE DESK     CR-1390 
005600*                                TREATS A NO-OP SELL.  LEFT AS    CR-1390 
005700*                                IS EVEN THOUGH IT LOOKS ODD.     CR-1390 
005800* 2009-04-02  MFERREIRA CR-1418  ADDED WS-FAST-SLOW-DEBUG         CR-1418 
005900*                                REDEFINES TO CHASE A BAD         CR-1418 
006000*                                CROSSOVER CALL FROM THE DESK.    CR-1418 
006100* 2023-11-14  SPRAJAPA  CR-1417  POSITION TABLE MOVED TO NFTYPOS  CR-1417 
006200*                                COPYBOOK, WIDENED TO 10 SLOTS.   CR-1417 
006300* 2024-02-06  SPRAJAPA  CR-1440  320-VALIDATE-AND-STORE WAS       CR-1440 
006400*                                TESTING THE WRONG FIELD -- IT    CR-1440 
006500*                                CHECKED THE TIMESTAMP YEAR, NOT  CR-1440 
006600*                                CDL-CLOSE-PRC, SO A BLANK CLOSE  CR-1440 
006700*                                SAILED INTO THE TABLE.  NOW      CR-1440 
006800*                                TESTS CDL-CLOSE-PRC NUMERIC.     CR-1440 
006900*                                UPSI-0/RERUN-REQUESTED-SW WAS    CR-1440 
007000*                                NEVER WIRED TO ANYTHING --       CR-1440 
007100*                                NOW TURNS ON THE CR-1418 DEBUG   CR-1440 
007200*                                SWITCH FOR A RERUN, SO OPS CAN   CR-1440 
007300*                                GET A TRACE WITHOUT A RECOMPILE. CR-1440 
007400******************************************************************        
007500*                                                                         
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SOURCE-COMPUTER.  IBM-370.                                               
007900 OBJECT-COMPUTER.  IBM-370.                                               
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM                                                   
008200     UPSI-0 ON STATUS IS RERUN-REQUESTED-SW.                              
008300*                                                                         
008400 INPUT-OUTPUT SECTION.                                                    
008500 FILE-CONTROL.                                                            
008600* HISTORICAL CANDLE FILE, ONE FIXED RECORD PER BAR, OLDEST FIRST.         
008700     SELECT CANDLE-FILE     ASSIGN TO CANDLIN                             
008800         ACCESS IS SEQUENTIAL                                             
008900         FILE STATUS IS WS-CANDLE-STATUS.                                 
009000* TRADE LOG, ACCUMULATED ACROSS RUNS -- OPENED EXTEND.                    
009100     SELECT TRADE-LOG-FILE  ASSIGN TO TRDELOG                             
009200         ACCESS IS SEQUENTIAL                                             
009300         FILE STATUS IS WS-LOG-STATUS.                                    
009400*                                                                         
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700*                                                                         
009800 FD  CANDLE-FILE                                                          
009900     RECORDING MODE F.                                                    
010000     COPY NFTYCDL.                                                        
010100*                                                                         
010200 FD  TRADE-LOG-FILE                                                       
010300     RECORDING MODE F.                                                    
010400     COPY NFTYLOG.                                                        
010500*                                                                         
010600 WORKING-STORAGE SECTION.                                                 
010700*                                                                         
010800******************************************************************        
010900* RUN-DATE/TIME BANNER, SAME SHAPE AS THE OLD STKCBL BANNER.              
011000******************************************************************        
011100 01  SYSTEM-DATE-AND-TIME.                                                
011200     05  CURRENT-DATE.                                                    
011300         10  CURRENT-YEAR        PIC 9(02).                               
011400         10  CURRENT-MONTH       PIC 9(02).                               
011500         10  CURRENT-DAY         PIC 9(02).                               
011600     05  CURRENT-TIME.                                                    
011700         10  CURRENT-HOUR        PIC 9(02).                               
011800         10  CURRENT-MINUTE      PIC 9(02).                               
011900         10  CURRENT-SECOND      PIC 9(02).                               
012000         10  CURRENT-HNDSEC      PIC 9(02).                               
012100     05  FILLER                  PIC X(02).                               
012200*                                                                         
012300* FILE STATUS AND END-OF-FILE / FOUND SWITCHES.                           
012400 01  WS-FILE-STATUSES.                                                    
012500     05  WS-CANDLE-STATUS        PIC X(02) VALUE SPACES.                  
012600     05  WS-LOG-STATUS           PIC X(02) VALUE SPACES.                  
012700     05  FILLER                  PIC X(04).                               
012800*                                                                         
012900 01  WS-SWITCHES.                                                         
013000     05  WS-CANDLE-EOF-SW        PIC X(01) VALUE 'N'.                     
013100         88  WS-CANDLE-EOF                 VALUE 'Y'.                     
013200     05  WS-POS-FOUND-SW         PIC X(01) VALUE 'N'.                     
013300         88  WS-POS-FOUND                  VALUE 'Y'.                     
013400     05  WS-LOG-FIRST-WRITE-SW   PIC X(01) VALUE 'Y'.                     
013500         88  WS-LOG-FIRST-WRITE            VALUE 'Y'.                     
013600     05  WS-BUY-REJECTED-SW      PIC X(01) VALUE 'N'.                     
013700         88  WS-BUY-REJECTED                VALUE 'Y'.                    
013800     05  WS-CANDLE-OPEN-SW       PIC X(01) VALUE 'N'.                     
013900         88  WS-CANDLE-OPEN                 VALUE 'Y'.                    
014000     05  WS-LOG-OPEN-SW          PIC X(01) VALUE 'N'.                     
014100         88  WS-LOG-OPEN                    VALUE 'Y'.                    
014200     05  FILLER                  PIC X(02).                               
014300*                                                                         
014400* POSITION/ACCOUNT/CONFIG/COUNTERS, SHARED WITH THE OVERNIGHT             
014500* REPORTING JOB -- SEE NFTYPOS COPYBOOK HEADER.                           
014600 COPY NFTYPOS.                                                            
014700*                                                                         
014800******************************************************************        
014900* BATCH-LOOP WORK AREA.                                                   
015000******************************************************************        
015100 01  WS-BATCH-WORK.                                                       
015200     05  WS-BAR-IDX              PIC 9(04) COMP.                          
015300     05  WS-START-IDX            PIC 9(04) COMP.                          
015400     05  WS-WARMUP-COUNT         PIC 9(04) COMP.                          
015500     05  WS-CURRENT-CLOSE        PIC S9(07)V99.                           
015600     05  WS-CURRENT-TIMESTAMP    PIC X(19).                               
015700     05  WS-SIGNAL               PIC X(04) VALUE SPACES.                  
015800         88  WS-SIGNAL-BUY                 VALUE 'BUY '.                  
015900         88  WS-SIGNAL-SELL                VALUE 'SELL'.                  
016000         88  WS-SIGNAL-HOLD                VALUE 'HOLD'.                  
016100     05  WS-TRADE-COST           PIC S9(09)V99.                           
016200     05  WS-REALIZED-PNL         PIC S9(09)V99.                           
016300     05  WS-CLOSED-QTY           PIC 9(06) COMP.                          
016400     05  WS-OPEN-POSITION-COUNT  PIC 9(02) COMP.                          
016500     05  FILLER                  PIC X(06).                               
016600*                                                                         
016700* STAGING AREA FOR THE NEXT TRADE-LOG RECORD, MOVED INTO                  
016800* LOG-TRADE-RECORD BY 800-WRITE-TRADE-LOG.                                
016900 01  WS-LOG-STAGING.                                                      
017000     05  WS-LOG-TIMESTAMP        PIC X(19).                               
017100     05  WS-LOG-SYMBOL           PIC X(12).                               
017200     05  WS-LOG-ACTION           PIC X(11).                               
017300     05  WS-LOG-PRICE            PIC S9(07)V99.                           
017400     05  WS-LOG-QTY              PIC 9(06).                               
017500     05  WS-LOG-PNL              PIC S9(09)V99.                           
017600     05  FILLER                  PIC X(04).                               
017700* MOVING-AVERAGE SCRATCH AREA -- SHARED BY THE FOUR CALLS TO              
017800* 515-COMPUTE-SMA MADE FOR EACH BAR (FAST-NOW/SLOW-NOW/FAST-PREV/         
017900* SLOW-PREV), ONE PERIOD AND ONE END-INDEX SET BEFORE EACH CALL.          
018000 01  WS-SMA-WORK.                                                         
018100     05  WS-SMA-PERIOD           PIC 9(02) COMP.                          
018200     05  WS-SMA-END-IDX          PIC 9(04) COMP.                          
018300     05  WS-SMA-SUM              PIC S9(09)V9(04).                        
018400     05  WS-SMA-RESULT           PIC S9(07)V9(04).                        
018500     05  FILLER                  PIC X(04).                               
018600*                                                                         
018700* THE FOUR SMA VALUES NEEDED TO DECIDE THIS BAR'S SIGNAL.                 
018800 01  WS-FAST-SLOW-VALUES.                                                 
018900     05  WS-FAST-NOW             PIC S9(07)V9(04).                        
019000     05  WS-SLOW-NOW             PIC S9(07)V9(04).                        
019100     05  WS-FAST-PREV            PIC S9(07)V9(04).                        
019200     05  WS-SLOW-PREV            PIC S9(07)V9(04).                        
019300     05  FILLER                  PIC X(04).                               
019400*                                                                         
019500* CR-1418 -- DESK REPORTED A CROSSOVER THAT LOOKED WRONG ON A             
019600* REPLAY.  THIS REDEFINES LETS US DISPLAY THE FOUR SMA VALUES BY          
019700* INDIVIDUAL DIGIT WHEN WS-DEBUG-SW IS ON WITHOUT TOUCHING THE            
019800* ARITHMETIC FIELDS ABOVE.                                                
019900 01  WS-FAST-SLOW-DEBUG REDEFINES WS-FAST-SLOW-VALUES.                    
020000     05  WS-DBG-FAST-NOW         PIC S9(07)V9(04).                        
020100     05  WS-DBG-SLOW-NOW         PIC S9(07)V9(04).                        
020200     05  WS-DBG-FAST-PREV        PIC S9(07)V9(04).                        
020300     05  WS-DBG-SLOW-PREV        PIC S9(07)V9(04).                        
020400     05  FILLER                  PIC X(04).                               
020500*                                                                         
020600 77  WS-DEBUG-SW                 PIC X(01) VALUE 'N'.                     
020700     88  WS-DEBUG-ON                       VALUE 'Y'.                     
020800*                                                                         
020900* STOP-LOSS / TAKE-PROFIT TRIGGER PRICES FOR THE POSITION BEING           
021000* RISK-CHECKED.                                                           
021100 01  WS-RISK-WORK.                                                        
021200     05  WS-STOP-LOSS-PRICE      PIC S9(07)V9(04).                        
021300     05  WS-TAKE-PROFIT-PRICE    PIC S9(07)V9(04).                        
021400     05  FILLER                  PIC X(04).                               
021500*                                                                         
021600* EDITED FIELDS FOR THE END-OF-RUN SUMMARY REPORT.                        
021700 01  WS-REPORT-EDIT-FIELDS.                                               
021800     05  WS-ED-BALANCE           PIC Z,ZZZ,ZZ9.99.                        
021900     05  WS-ED-QTY               PIC ZZZZZ9.                              
022000     05  WS-ED-AVG-PRICE         PIC ZZZZZZ9.9999.                        
022100     05  WS-ED-BUY-COUNT         PIC ZZZZZ9.                              
022200     05  WS-ED-SELL-COUNT        PIC ZZZZZ9.                              
022300     05  WS-ED-HOLD-COUNT        PIC ZZZZZ9.                              
022400     05  WS-ED-TRADE-COUNT       PIC ZZZZZ9.                              
022500     05  FILLER                  PIC X(04).                               
022600*                                                                         
022700* ABORT/WARNING MESSAGE STAGING AREA.                                     
022800 01  WS-ERROR-FIELDS.                                                     
022900     05  WS-ABORT-MESSAGE        PIC X(60).                               
023000     05  FILLER                  PIC X(04).                               
023100*                                                                         
023200 PROCEDURE DIVISION.                                                      
023300*                                                                         
023400******************************************************************        
023500* MAIN-LINE.  DRIVES THE WHOLE RUN, ONE SYMBOL, ONE PASS THROUGH          
023600* THE CANDLE HISTORY.                                                     
023700******************************************************************        
023800 000-MAIN-LOGIC.                                                          
023900     PERFORM 100-INITIALIZE-WORK-AREAS THRU 100-EXIT.                     
024000     PERFORM 200-OPEN-FILES            THRU 200-EXIT.                     
024100     IF WS-CANDLE-EOF                                                     
024200         MOVE 'NO USABLE CANDLE DATA -- CHECK CANDLIN DD/FILE'            
024300             TO WS-ABORT-MESSAGE                                          
024400         DISPLAY 'SMABTCBL WARNING -- ' WS-ABORT-MESSAGE                  
024500         GO TO 999-END-RUN                                                
024600     END-IF.                                                              
024700     PERFORM 300-LOAD-CANDLE-FILE       THRU 300-EXIT.                    
024800     IF WS-CANDLE-COUNT = ZERO                                            
024900         MOVE 'CANDLE FILE OPENED BUT CONTAINED NO RECORDS'               
025000             TO WS-ABORT-MESSAGE                                          
025100         DISPLAY 'SMABTCBL WARNING -- ' WS-ABORT-MESSAGE                  
025200         GO TO 999-END-RUN                                                
025300     END-IF.                                                              
025400     PERFORM 400-COMPUTE-WARMUP         THRU 400-EXIT.                    
025500     PERFORM 500-BACKTEST-LOOP          THRU 500-EXIT.                    
025600     PERFORM 900-PRINT-SUMMARY-REPORT   THRU 900-EXIT.                    
025700 999-END-RUN.                                                             
025800     PERFORM 950-CLOSE-FILES            THRU 950-EXIT.                    
025900     STOP RUN.                                                            
026000*                                                                         
026100******************************************************************        
026200* 100-INITIALIZE-WORK-AREAS -- ZERO THE LEDGER, SET UP THE                
026300* DEFAULTS OUT OF WS-CONFIG-DEFAULTS.  NO PARAMETER CARD IS READ,         
026400* THIS RUN IS ALWAYS NIFTY, QTY 50, PER THE CONFIG COPYBOOK.              
026500* CR-1440: OPERATIONS FLIPS UPSI-0 ON IN THE RERUN JCL TO TURN ON         
026600* THE CR-1418 SMA DEBUG TRACE WITHOUT A RECOMPILE.                        
026700******************************************************************        
026800 100-INITIALIZE-WORK-AREAS.                                               
026900     ACCEPT CURRENT-DATE FROM DATE.                                       
027000     ACCEPT CURRENT-TIME FROM TIME.                                       
027100     IF RERUN-REQUESTED-SW                                                
027200         SET WS-DEBUG-ON TO TRUE                                          
027300     END-IF.                                                              
027400     MOVE CFG-INITIAL-BALANCE  TO WS-BALANCE.                             
027500     MOVE ZERO                 TO WS-POSITION-COUNT                       
027600                                   WS-CANDLE-COUNT                        
027700                                   WS-BUY-COUNT                           
027800                                   WS-SELL-COUNT                          
027900                                   WS-HOLD-COUNT                          
028000                                   WS-TRADE-COUNT.                        
028100     MOVE SPACES TO WS-CANDLE-EOF-SW.                                     
028200     MOVE 'Y'    TO WS-LOG-FIRST-WRITE-SW.                                
028300     SET POS-IDX TO 1.                                                    
028400     PERFORM 105-CLEAR-POSITION-SLOT THRU 105-EXIT                        
028500         10 TIMES.                                                        
028600 100-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900* 105-CLEAR-POSITION-SLOT -- ONE PASS PER TABLE ENTRY, CALLED A           
029000* FIXED 10 TIMES OUT OF 100-INITIALIZE-WORK-AREAS ABOVE.                  
029100 105-CLEAR-POSITION-SLOT.                                                 
029200     MOVE 'N'     TO POS-ACTIVE-SW (POS-IDX).                             
029300     MOVE SPACES  TO POS-SYMBOL (POS-IDX).                                
029400     MOVE ZERO    TO POS-QTY (POS-IDX).                                   
029500     MOVE ZERO    TO POS-AVG-PRICE (POS-IDX).                             
029600     SET POS-IDX UP BY 1.                                                 
029700 105-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
030000******************************************************************        
030100* 200-OPEN-FILES -- OPEN THE CANDLE HISTORY FOR INPUT.  PROBE THE         
030200* TRADE LOG WITH AN OPEN INPUT FIRST SO WE KNOW WHETHER TO WRITE          
030300* THE COLUMN-TITLE LINE (SEE 800-WRITE-TRADE-LOG); THEN RE-OPEN IT        
030400* EXTEND FOR THE ACTUAL RUN.                                              
030500******************************************************************        
030600 200-OPEN-FILES.                                                          
030700     OPEN INPUT CANDLE-FILE.                                              
030800     IF WS-CANDLE-STATUS NOT = '00'                                       
030900         MOVE 'Y' TO WS-CANDLE-EOF-SW                                     
031000         GO TO 200-EXIT                                                   
031100     END-IF.                                                              
031200     MOVE 'Y' TO WS-CANDLE-OPEN-SW.                                       
031300     OPEN INPUT TRADE-LOG-FILE.                                           
031400     IF WS-LOG-STATUS = '00'                                              
031500         MOVE 'N' TO WS-LOG-FIRST-WRITE-SW                                
031600         CLOSE TRADE-LOG-FILE                                             
031700     ELSE                                                                 
031800         MOVE 'Y' TO WS-LOG-FIRST-WRITE-SW                                
031900     END-IF.                                                              
032000     OPEN EXTEND TRADE-LOG-FILE.                                          
032100     MOVE 'Y' TO WS-LOG-OPEN-SW.                                          
032200 200-EXIT.                                                                
032300     EXIT.                                                                
032400*                                                                         
032500******************************************************************        
032600* 300-LOAD-CANDLE-FILE -- READS THE WHOLE CANDLE HISTORY INTO             
032700* WS-CANDLE-TABLE BEFORE THE FIRST BAR IS PROCESSED.  THE BACKTEST        
032800* NEEDS RANDOM ACCESS TO PRIOR CLOSES FOR THE SMA WINDOW, SO THE          
032900* WHOLE FILE IS BROUGHT INTO MEMORY ONE TIME.                             
033000******************************************************************        
033100 300-LOAD-CANDLE-FILE.                                                    
033200     PERFORM 310-READ-CANDLE-RECORD THRU 310-EXIT.                        
033300     PERFORM 320-VALIDATE-AND-STORE THRU 320-EXIT                         
033400         UNTIL WS-CANDLE-EOF.                                             
033500 300-EXIT.                                                                
033600     EXIT.                                                                
033700*                                                                         
033800 310-READ-CANDLE-RECORD.                                                  
033900     READ CANDLE-FILE                                                     
034000         AT END                                                           
034100             MOVE 'Y' TO WS-CANDLE-EOF-SW                                 
034200     END-READ.                                                            
034300 310-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600* 320-VALIDATE-AND-STORE -- CR-1440: A CANDLE WITH NO USABLE CLOSE        
034700* PRICE IS UNUSABLE FOR THE STRATEGY AND THE RISK-CHECK, BOTH OF          
034800* WHICH WORK OFF WS-CDL-CLOSE -- THE BAR IS DROPPED WITH A WARNING        
034900* RATHER THAN ABENDING THE WHOLE RUN OVER ONE BAD EXTRACT RECORD.         
035000 320-VALIDATE-AND-STORE.                                                  
035100     IF CDL-CLOSE-PRC IS NOT NUMERIC                                      
035200         DISPLAY 'SMABTCBL WARNING -- BAD CLOSE PRC, BAR SKIPPED'         
035300         GO TO 320-SKIP                                                   
035400     END-IF.                                                              
035500     ADD 1 TO WS-CANDLE-COUNT.                                            
035600     SET CDL-IDX TO WS-CANDLE-COUNT.                                      
035700     MOVE CDL-TIMESTAMP  TO WS-CDL-TIMESTAMP (CDL-IDX).                   
035800     MOVE CDL-CLOSE-PRC  TO WS-CDL-CLOSE (CDL-IDX).                       
035900 320-SKIP.                                                                
036000     PERFORM 310-READ-CANDLE-RECORD THRU 310-EXIT.                        
036100 320-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400******************************************************************        
036500* 400-COMPUTE-WARMUP -- NO SIGNAL IS EVALUATED UNTIL BOTH MOVING          
036600* AVERAGES HAVE A FULL WINDOW OF CLOSES BEHIND THEM.  THE LOOP            
036700* STARTS ONE BAR PAST THE WARM-UP COUNT SO FAST-PREV/SLOW-PREV ARE        
036800* ALWAYS COMPUTABLE ON THE FIRST BAR PROCESSED.                           
036900******************************************************************        
037000 400-COMPUTE-WARMUP.                                                      
037100     COMPUTE WS-WARMUP-COUNT = CFG-SLOW-PERIOD + 1.                       
037200     COMPUTE WS-START-IDX    = WS-WARMUP-COUNT + 1.                       
037300 400-EXIT.                                                                
037400     EXIT.                                                                
037500*                                                                         
037600******************************************************************        
037700* 500-BACKTEST-LOOP -- ONE PASS BAR BY BAR FROM THE END OF THE            
037800* WARM-UP WINDOW TO THE LAST BAR IN WS-CANDLE-TABLE.                      
037900******************************************************************        
038000 500-BACKTEST-LOOP.                                                       
038100     SET WS-BAR-IDX TO WS-START-IDX.                                      
038200     PERFORM 505-PROCESS-ONE-BAR THRU 505-EXIT                            
038300         UNTIL WS-BAR-IDX > WS-CANDLE-COUNT.                              
038400 500-EXIT.                                                                
038500     EXIT.                                                                
038600*                                                                         
038700* 505-PROCESS-ONE-BAR -- RISK-CHECK EVERY OPEN POSITION AGAINST           
038800* THIS BAR'S CLOSE BEFORE THE CROSSOVER SIGNAL IS EVALUATED, SO A         
038900* STOP-LOSS OR TAKE-PROFIT ON A STALE POSITION FIRES BEFORE A NEW         
039000* ORDER IS CONSIDERED FOR THE SAME BAR.  THE TIMESTAMP IS SAVED           
039100* HERE BECAUSE CDL-IDX IS REUSED BY 515-COMPUTE-SMA BELOW.                
039200 505-PROCESS-ONE-BAR.                                                     
039300     SET CDL-IDX TO WS-BAR-IDX.                                           
039400     MOVE WS-CDL-CLOSE (CDL-IDX)     TO WS-CURRENT-CLOSE.                 
039500     MOVE WS-CDL-TIMESTAMP (CDL-IDX) TO WS-CURRENT-TIMESTAMP.             
039600     PERFORM 520-RISK-CHECK-POSITIONS THRU 520-EXIT.                      
039700     PERFORM 510-EVALUATE-SIGNAL      THRU 510-EXIT.                      
039800     ADD 1 TO WS-BAR-IDX.                                                 
039900 505-EXIT.                                                                
040000     EXIT.                                                                
040100*                                                                         
040200******************************************************************        
040300* 510-EVALUATE-SIGNAL -- FOUR CALLS TO 515-COMPUTE-SMA BUILD THE          
040400* FAST/SLOW, NOW/PREV QUARTET THE CROSSOVER RULE NEEDS.  A BUY            
040500* FIRES WHEN THE FAST AVERAGE CROSSES UP THROUGH THE SLOW AVERAGE;        
040600* A SELL WHEN IT CROSSES BACK DOWN.  ANYTHING ELSE IS A HOLD.             
040700******************************************************************        
040800 510-EVALUATE-SIGNAL.                                                     
040900     MOVE CFG-FAST-PERIOD TO WS-SMA-PERIOD.                               
041000     SET WS-SMA-END-IDX TO WS-BAR-IDX.                                    
041100     PERFORM 515-COMPUTE-SMA THRU 515-EXIT.                               
041200     MOVE WS-SMA-RESULT TO WS-FAST-NOW.                                   
041300     MOVE CFG-SLOW-PERIOD TO WS-SMA-PERIOD.                               
041400     SET WS-SMA-END-IDX TO WS-BAR-IDX.                                    
041500     PERFORM 515-COMPUTE-SMA THRU 515-EXIT.                               
041600     MOVE WS-SMA-RESULT TO WS-SLOW-NOW.                                   
041700     MOVE CFG-FAST-PERIOD TO WS-SMA-PERIOD.                               
041800     COMPUTE WS-SMA-END-IDX = WS-BAR-IDX - 1.                             
041900     PERFORM 515-COMPUTE-SMA THRU 515-EXIT.                               
042000     MOVE WS-SMA-RESULT TO WS-FAST-PREV.                                  
042100     MOVE CFG-SLOW-PERIOD TO WS-SMA-PERIOD.                               
042200     COMPUTE WS-SMA-END-IDX = WS-BAR-IDX - 1.                             
042300     PERFORM 515-COMPUTE-SMA THRU 515-EXIT.                               
042400     MOVE WS-SMA-RESULT TO WS-SLOW-PREV.                                  
042500     IF WS-DEBUG-ON                                                       
042600         DISPLAY 'SMABTCBL DEBUG -- FN/SN/FP/SP '                         
042700             WS-DBG-FAST-NOW ' ' WS-DBG-SLOW-NOW ' '                      
042800             WS-DBG-FAST-PREV ' ' WS-DBG-SLOW-PREV                        
042900     END-IF.                                                              
043000     IF WS-FAST-NOW > WS-SLOW-NOW                                         
043100             AND WS-FAST-PREV NOT > WS-SLOW-PREV                          
043200         SET WS-SIGNAL-BUY TO TRUE                                        
043300         ADD 1 TO WS-BUY-COUNT                                            
043400         PERFORM 600-EXECUTE-BUY THRU 600-EXIT                            
043500     ELSE                                                                 
043600         IF WS-FAST-NOW < WS-SLOW-NOW                                     
043700                 AND WS-FAST-PREV NOT < WS-SLOW-PREV                      
043800             SET WS-SIGNAL-SELL TO TRUE                                   
043900             ADD 1 TO WS-SELL-COUNT                                       
044000             PERFORM 700-EXECUTE-SELL THRU 700-EXIT                       
044100         ELSE                                                             
044200             SET WS-SIGNAL-HOLD TO TRUE                                   
044300             ADD 1 TO WS-HOLD-COUNT                                       
044400         END-IF                                                           
044500     END-IF.                                                              
044600 510-EXIT.                                                                
044700     EXIT.                                                                
044800*                                                                         
044900* 515-COMPUTE-SMA -- SUBROUTINE-STYLE PARAGRAPH.  CALLER SETS             
045000* WS-SMA-PERIOD AND WS-SMA-END-IDX BEFORE EACH PERFORM; RESULT            
045100* COMES BACK IN WS-SMA-RESULT.  NO PRE-ROUNDING OF THE RUNNING            
045200* SUM -- ONLY THE FINAL MEAN IS ROUNDED, TO FOUR DECIMAL PLACES.          
045300 515-COMPUTE-SMA.                                                         
045400     MOVE ZERO TO WS-SMA-SUM.                                             
045500     SET CDL-IDX TO WS-SMA-END-IDX.                                       
045600     PERFORM 516-SUM-CLOSE-BAR THRU 516-EXIT                              
045700         WS-SMA-PERIOD TIMES.                                             
045800     COMPUTE WS-SMA-RESULT ROUNDED = WS-SMA-SUM / WS-SMA-PERIOD.          
045900 515-EXIT.                                                                
046000     EXIT.                                                                
046100*                                                                         
046200 516-SUM-CLOSE-BAR.                                                       
046300     ADD WS-CDL-CLOSE (CDL-IDX) TO WS-SMA-SUM.                            
046400     SET CDL-IDX DOWN BY 1.                                               
046500 516-EXIT.                                                                
046600     EXIT.                                                                
046700*                                                                         
046800******************************************************************        
046900* 520-RISK-CHECK-POSITIONS -- ONE PASS OVER ALL 10 POSITION-TABLE         
047000* SLOTS, INACTIVE SLOTS SKIPPED, RUN BEFORE THE SIGNAL FOR THIS           
047100* BAR IS EVALUATED.                                                       
047200******************************************************************        
047300 520-RISK-CHECK-POSITIONS.                                                
047400     SET POS-IDX TO 1.                                                    
047500     PERFORM 525-RISK-CHECK-ONE-POSITION THRU 525-EXIT                    
047600         10 TIMES.                                                        
047700 520-EXIT.                                                                
047800     EXIT.                                                                
047900*                                                                         
048000* 525-RISK-CHECK-ONE-POSITION -- CR-1231, 1994-11-30: STOP-LOSS IS        
048100* TESTED FIRST.  IF BOTH THE STOP-LOSS AND TAKE-PROFIT PRICE ARE          
048200* CROSSED ON THE SAME BAR THE STOP-LOSS WINS AND THE ELSE BRANCH          
048300* BELOW IS NEVER REACHED.                                                 
048400 525-RISK-CHECK-ONE-POSITION.                                             
048500     IF POS-ACTIVE (POS-IDX)                                              
048600         COMPUTE WS-STOP-LOSS-PRICE ROUNDED =                             
048700             POS-AVG-PRICE (POS-IDX) * (1 - CFG-STOP-LOSS-PCT)            
048800         COMPUTE WS-TAKE-PROFIT-PRICE ROUNDED =                           
048900             POS-AVG-PRICE (POS-IDX) * (1 + CFG-TAKE-PROFIT-PCT)          
049000         IF WS-CURRENT-CLOSE NOT > WS-STOP-LOSS-PRICE                     
049100             MOVE 'STOP-LOSS' TO WS-LOG-ACTION                            
049200             PERFORM 545-RISK-TRIGGERED-SELL THRU 545-EXIT                
049300         ELSE                                                             
049400             IF WS-CURRENT-CLOSE NOT < WS-TAKE-PROFIT-PRICE               
049500                 MOVE 'TAKE-PROFIT' TO WS-LOG-ACTION                      
049600                 PERFORM 545-RISK-TRIGGERED-SELL THRU 545-EXIT            
049700             END-IF                                                       
049800         END-IF                                                           
049900     END-IF.                                                              
050000     SET POS-IDX UP BY 1.                                                 
050100 525-EXIT.                                                                
050200     EXIT.                                                                
050300*                                                                         
050400* 545-RISK-TRIGGERED-SELL -- A STOP-LOSS OR TAKE-PROFIT SELL IS           
050500* ALWAYS LOGGED, EVEN WHEN THE REALIZED P/L COMES BACK ZERO -- IT         
050600* IS NOT THE SAME FAILED-SELL SITUATION 700-EXECUTE-SELL GUARDS           
050700* AGAINST BELOW, BECAUSE HERE WE KNOW THE POSITION WAS FOUND.             
050800 545-RISK-TRIGGERED-SELL.                                                 
050900     MOVE POS-QTY (POS-IDX)    TO WS-CLOSED-QTY.                          
051000     MOVE POS-SYMBOL (POS-IDX) TO WS-LOG-SYMBOL.                          
051100     PERFORM 750-CLOSE-POSITION THRU 750-EXIT.                            
051200     MOVE WS-CURRENT-TIMESTAMP TO WS-LOG-TIMESTAMP.                       
051300     MOVE WS-CURRENT-CLOSE     TO WS-LOG-PRICE.                           
051400     MOVE WS-CLOSED-QTY        TO WS-LOG-QTY.                             
051500     MOVE WS-REALIZED-PNL      TO WS-LOG-PNL.                             
051600     PERFORM 800-WRITE-TRADE-LOG THRU 800-EXIT.                           
051700     ADD 1 TO WS-TRADE-COUNT.                                             
051800 545-EXIT.                                                                
051900     EXIT.                                                                
052000*                                                                         
052100******************************************************************        
052200* 600-EXECUTE-BUY -- PAPER-BROKER BUY SIDE.  THE ORDER IS REJECTED        
052300* OUTRIGHT IF THE CASH BALANCE CANNOT COVER IT; OTHERWISE THE CASH        
052400* IS DEBITED AND THE POSITION'S WEIGHTED-AVERAGE PRICE IS UPDATED.        
052500******************************************************************        
052600 600-EXECUTE-BUY.                                                         
052700     MOVE 'N' TO WS-BUY-REJECTED-SW.                                      
052800     COMPUTE WS-TRADE-COST = CFG-QUANTITY * WS-CURRENT-CLOSE.             
052900     IF WS-TRADE-COST > WS-BALANCE                                        
053000         DISPLAY 'SMABTCBL WARNING -- BUY REJECTED, BALANCE '             
053100             WS-BALANCE ' SHORT OF COST ' WS-TRADE-COST                   
053200         GO TO 600-EXIT                                                   
053300     END-IF.                                                              
053400     PERFORM 605-FIND-POSITION THRU 605-EXIT.                             
053500     IF WS-POS-FOUND                                                      
053600         PERFORM 610-ADD-TO-POSITION THRU 610-EXIT                        
053700     ELSE                                                                 
053800         PERFORM 606-OPEN-NEW-POSITION THRU 606-EXIT                      
053900     END-IF.                                                              
054000     IF WS-BUY-REJECTED                                                   
054100         GO TO 600-EXIT                                                   
054200     END-IF.                                                              
054300     SUBTRACT WS-TRADE-COST FROM WS-BALANCE.                              
054400     MOVE WS-CURRENT-TIMESTAMP TO WS-LOG-TIMESTAMP.                       
054500     MOVE CFG-SYMBOL       TO WS-LOG-SYMBOL.                              
054600     MOVE WS-CURRENT-CLOSE TO WS-LOG-PRICE.                               
054700     MOVE CFG-QUANTITY     TO WS-LOG-QTY.                                 
054800     MOVE ZERO             TO WS-LOG-PNL.                                 
054900     MOVE 'BUY'            TO WS-LOG-ACTION.                              
055000     PERFORM 800-WRITE-TRADE-LOG THRU 800-EXIT.                           
055100     ADD 1 TO WS-TRADE-COUNT.                                             
055200 600-EXIT.                                                                
055300     EXIT.                                                                
055400*                                                                         
055500* 605-FIND-POSITION -- LINEAR SEARCH OF THE ACTIVE SLOTS FOR              
055600* CFG-SYMBOL.  PERFORM ... UNTIL TESTS BEFORE EACH PASS, SO WHEN          
055700* THE MATCH IS FOUND POS-IDX HAS ALREADY BEEN STEPPED ONE SLOT TOO        
055800* FAR -- THE SUBTRACT BELOW BACKS IT UP TO THE MATCHING SLOT.             
055900 605-FIND-POSITION.                                                       
056000     MOVE 'N' TO WS-POS-FOUND-SW.                                         
056100     SET POS-IDX TO 1.                                                    
056200     PERFORM 607-TEST-ONE-SLOT THRU 607-EXIT                              
056300         UNTIL POS-IDX > 10 OR WS-POS-FOUND.                              
056400     IF WS-POS-FOUND                                                      
056500         SET POS-IDX DOWN BY 1                                            
056600     END-IF.                                                              
056700 605-EXIT.                                                                
056800     EXIT.                                                                
056900*                                                                         
057000 607-TEST-ONE-SLOT.                                                       
057100     IF POS-ACTIVE (POS-IDX) AND POS-SYMBOL (POS-IDX) = CFG-SYMBOL        
057200         MOVE 'Y' TO WS-POS-FOUND-SW                                      
057300     END-IF.                                                              
057400     SET POS-IDX UP BY 1.                                                 
057500 607-EXIT.                                                                
057600     EXIT.                                                                
057700*                                                                         
057800* 606-OPEN-NEW-POSITION -- CR-1204, 1992-07-02: A FULL TABLE              
057900* REJECTS THE BUY INSTEAD OF RUNNING PAST SLOT 10.                        
058000 606-OPEN-NEW-POSITION.                                                   
058100     IF WS-POSITION-COUNT NOT < 10                                        
058200         DISPLAY 'SMABTCBL WARNING -- POSITION TABLE FULL,'               
058300             ' BUY REJECTED'                                              
058400         MOVE 'Y' TO WS-BUY-REJECTED-SW                                   
058500         GO TO 606-EXIT                                                   
058600     END-IF.                                                              
058700     SET POS-IDX TO 1.                                                    
058800     PERFORM 608-TEST-FREE-SLOT THRU 608-EXIT                             
058900         UNTIL POS-INACTIVE (POS-IDX).                                    
059000     ADD 1 TO WS-POSITION-COUNT.                                          
059100     MOVE 'Y'              TO POS-ACTIVE-SW (POS-IDX).                    
059200     MOVE CFG-SYMBOL       TO POS-SYMBOL (POS-IDX).                       
059300     MOVE CFG-QUANTITY     TO POS-QTY (POS-IDX).                          
059400     MOVE WS-CURRENT-CLOSE TO POS-AVG-PRICE (POS-IDX).                    
059500 606-EXIT.                                                                
059600     EXIT.                                                                
059700*                                                                         
059800 608-TEST-FREE-SLOT.                                                      
059900     IF POS-INACTIVE (POS-IDX)                                            
060000         GO TO 608-EXIT                                                   
060100     END-IF.                                                              
060200     SET POS-IDX UP BY 1.                                                 
060300 608-EXIT.                                                                
060400     EXIT.                                                                
060500*                                                                         
060600* 610-ADD-TO-POSITION -- ALREADY HOLDING CFG-SYMBOL.  THE NEW             
060700* AVERAGE PRICE IS THE COST-WEIGHTED BLEND OF THE OLD LOT AND THE         
060800* NEW LOT, ROUNDED TO FOUR DECIMAL PLACES.                                
060900 610-ADD-TO-POSITION.                                                     
061000     COMPUTE POS-AVG-PRICE (POS-IDX) ROUNDED =                            
061100         ((POS-AVG-PRICE (POS-IDX) * POS-QTY (POS-IDX))                   
061200             + (WS-CURRENT-CLOSE * CFG-QUANTITY))                         
061300         / (POS-QTY (POS-IDX) + CFG-QUANTITY).                            
061400     ADD CFG-QUANTITY TO POS-QTY (POS-IDX).                               
061500 610-EXIT.                                                                
061600     EXIT.                                                                
061700*                                                                         
061800******************************************************************        
061900* 700-EXECUTE-SELL -- CR-1339, 2001-05-08: A SELL SIGNAL CLOSES           
062000* THE WHOLE OPEN POSITION.  CR-1390, 2006-08-21: IF THERE IS NO           
062100* OPEN POSITION TO CLOSE, OR THE CLOSE NETS EXACTLY ZERO P/L, THE         
062200* DESK TREATS IT AS A NO-OP AND WE LOG A WARNING, NOT A TRADE.            
062300******************************************************************        
062400 700-EXECUTE-SELL.                                                        
062500     PERFORM 605-FIND-POSITION THRU 605-EXIT.                             
062600     IF NOT WS-POS-FOUND                                                  
062700         DISPLAY 'SMABTCBL WARNING -- FAILED SELL, NO OPEN'               
062800             ' POSITION FOR ' CFG-SYMBOL                                  
062900         GO TO 700-EXIT                                                   
063000     END-IF.                                                              
063100     MOVE POS-QTY (POS-IDX)    TO WS-CLOSED-QTY.                          
063200     MOVE POS-SYMBOL (POS-IDX) TO WS-LOG-SYMBOL.                          
063300     PERFORM 750-CLOSE-POSITION THRU 750-EXIT.                            
063400     IF WS-REALIZED-PNL = ZERO                                            
063500         DISPLAY 'SMABTCBL WARNING -- FAILED SELL, ZERO'                  
063600             ' REALIZED P/L FOR ' WS-LOG-SYMBOL                           
063700         GO TO 700-EXIT                                                   
063800     END-IF.                                                              
063900     MOVE WS-CURRENT-TIMESTAMP TO WS-LOG-TIMESTAMP.                       
064000     MOVE WS-CURRENT-CLOSE     TO WS-LOG-PRICE.                           
064100     MOVE WS-CLOSED-QTY        TO WS-LOG-QTY.                             
064200     MOVE WS-REALIZED-PNL      TO WS-LOG-PNL.                             
064300     MOVE 'SELL'               TO WS-LOG-ACTION.                          
064400     PERFORM 800-WRITE-TRADE-LOG THRU 800-EXIT.                           
064500     ADD 1 TO WS-TRADE-COUNT.                                             
064600 700-EXIT.                                                                
064700     EXIT.                                                                
064800*                                                                         
064900* 750-CLOSE-POSITION -- SHARED BY 545 AND 700.  CALLER HAS POS-IDX        
065000* POSITIONED ON THE SLOT TO CLOSE.  REALIZED P/L IS ROUNDED TO TWO        
065100* DECIMAL PLACES, MATCHING THE ACCOUNT BALANCE'S OWN PRECISION.           
065200 750-CLOSE-POSITION.                                                      
065300     COMPUTE WS-REALIZED-PNL ROUNDED =                                    
065400         (WS-CURRENT-CLOSE - POS-AVG-PRICE (POS-IDX))                     
065500             * POS-QTY (POS-IDX).                                         
065600     COMPUTE WS-TRADE-COST = WS-CURRENT-CLOSE * POS-QTY (POS-IDX).        
065700     ADD WS-TRADE-COST TO WS-BALANCE.                                     
065800     SUBTRACT 1 FROM WS-POSITION-COUNT.                                   
065900     MOVE 'N'    TO POS-ACTIVE-SW (POS-IDX).                              
066000     MOVE SPACES TO POS-SYMBOL (POS-IDX).                                 
066100     MOVE ZERO   TO POS-QTY (POS-IDX).                                    
066200     MOVE ZERO   TO POS-AVG-PRICE (POS-IDX).                              
066300 750-EXIT.                                                                
066400     EXIT.                                                                
066500*                                                                         
066600******************************************************************        
066700* 800-WRITE-TRADE-LOG -- WRITES THE COLUMN-TITLE LINE ONE TIME ON         
066800* A BRAND-NEW LOG FILE (SEE 200-OPEN-FILES), THEN THE STAGED TRADE        
066900******************************************************************        
067000 800-WRITE-TRADE-LOG.                                                     
067100     IF WS-LOG-FIRST-WRITE                                                
067200         WRITE LOG-HEADER-RECORD                                          
067300         MOVE 'N' TO WS-LOG-FIRST-WRITE-SW                                
067400     END-IF.                                                              
067500     MOVE WS-LOG-TIMESTAMP TO LOG-TIMESTAMP.                              
067600     MOVE WS-LOG-SYMBOL    TO LOG-SYMBOL.                                 
067700     MOVE WS-LOG-ACTION    TO LOG-ACTION.                                 
067800     MOVE WS-LOG-PRICE     TO LOG-PRICE.                                  
067900     MOVE WS-LOG-QTY       TO LOG-QTY.                                    
068000     MOVE WS-LOG-PNL       TO LOG-PNL.                                    
068100     WRITE LOG-TRADE-RECORD.                                              
068200 800-EXIT.                                                                
068300     EXIT.                                                                
068400*                                                                         
068500******************************************************************        
068600* 900-PRINT-SUMMARY-REPORT -- END-OF-RUN SUMMARY TO SYSOUT.  NO           
068700* PRINT FILE IS OPENED FOR THIS -- THE DESK READS IT OFF THE JOB          
068800* LOG, THE SAME HABIT AS THE OLD STKCBL RUN-TOTALS DISPLAY.               
068900******************************************************************        
069000 900-PRINT-SUMMARY-REPORT.                                                
069100     DISPLAY 'BACKTEST COMPLETE'.                                         
069200     MOVE WS-BALANCE TO WS-ED-BALANCE.                                    
069300     DISPLAY 'FINAL BALANCE: ' WS-ED-BALANCE.                             
069400     IF WS-POSITION-COUNT = ZERO                                          
069500         DISPLAY 'OPEN POSITIONS: NONE'                                   
069600     ELSE                                                                 
069700         DISPLAY 'OPEN POSITIONS:'                                        
069800         SET POS-IDX TO 1                                                 
069900         PERFORM 910-PRINT-ONE-POSITION THRU 910-EXIT                     
070000             10 TIMES                                                     
070100     END-IF.                                                              
070200     MOVE WS-BUY-COUNT   TO WS-ED-BUY-COUNT.                              
070300     MOVE WS-SELL-COUNT  TO WS-ED-SELL-COUNT.                             
070400     MOVE WS-HOLD-COUNT  TO WS-ED-HOLD-COUNT.                             
070500     DISPLAY 'SIGNAL STATS: BUY=' WS-ED-BUY-COUNT                         
070600         ' SELL=' WS-ED-SELL-COUNT ' HOLD=' WS-ED-HOLD-COUNT.             
070700     MOVE WS-TRADE-COUNT TO WS-ED-TRADE-COUNT.                            
070800     DISPLAY 'TRADES EXECUTED: ' WS-ED-TRADE-COUNT.                       
070900 900-EXIT.                                                                
071000     EXIT.                                                                
071100*                                                                         
071200* 910-PRINT-ONE-POSITION -- ONE LINE PER ACTIVE SLOT, CALLED A            
071300* FIXED 10 TIMES; INACTIVE SLOTS ARE SKIPPED SILENTLY.                    
071400 910-PRINT-ONE-POSITION.                                                  
071500     IF POS-ACTIVE (POS-IDX)                                              
071600         MOVE POS-QTY (POS-IDX)       TO WS-ED-QTY                        
071700         MOVE POS-AVG-PRICE (POS-IDX) TO WS-ED-AVG-PRICE                  
071800         DISPLAY '  ' POS-SYMBOL (POS-IDX) ' QTY=' WS-ED-QTY              
071900             ' AVG PRICE=' WS-ED-AVG-PRICE                                
072000     END-IF.                                                              
072100     SET POS-IDX UP BY 1.                                                 
072200 910-EXIT.                                                                
072300     EXIT.                                                                
072400*                                                                         
072500******************************************************************        
072600* 950-CLOSE-FILES -- CANDLE-FILE IS ONLY OPEN IF IT OPENED CLEAN;         
072700* TRADE-LOG-FILE IS ONLY OPEN PAST 200-OPEN-FILES SUCCEEDING TOO.         
072800******************************************************************        
072900 950-CLOSE-FILES.                                                         
073000     IF WS-CANDLE-OPEN                                                    
073100         CLOSE CANDLE-FILE                                                
073200     END-IF.                                                              
073300     IF WS-LOG-OPEN                                                       
073400         CLOSE TRADE-LOG-FILE                                             
073500     END-IF.                                                              
073600 950-EXIT.                                                                
073700     EXIT.                                                                
